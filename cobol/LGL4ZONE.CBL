000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  LGL4ZONE                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Kramer                                             00000700
000800*                                                                 00000800
000900* LOOKS UP A CONTRACT SUM IN THE REGULATION MATRIX AND RETURNS    00000900
001000* THE RISK ZONE AND THE APPROVER REQUIRED FOR THAT ZONE.  KEPT    00001000
001100* AS ITS OWN CALLED MODULE, NOT INLINE IN THE DRIVER, SO THE      00001100
001200* MATRIX CAN BE MAINTAINED AND RE-TESTED WITHOUT TOUCHING THE     00001200
001300* FILE-HANDLING LOGIC IN THE DRIVER PROGRAM.                      00001300
001400*                                                                 00001400
001500* CALLED BY:  LGL3TLR                                             00001500
001600*                                                                 00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.     LGL4ZONE.                                        00001900
002000 AUTHOR.         D. KRAMER.                                       00002000
002100 INSTALLATION.   LEGAL SYSTEMS GROUP.                             00002100
002200 DATE-WRITTEN.   05/30/89.                                        00002200
002300 DATE-COMPILED.                                                   00002300
002400 SECURITY.       CONFIDENTIAL.                                    00002400
002500***************************************************************** 00002500
002600* CHANGE LOG                                                      00002600
002700*                                                                 00002700
002800* 1989-05-30 DWK  ORIGINAL VERSION - THREE-BAND TABLE.            00002800
002900* 1991-02-14 RJT  BOUNDARY FIX - A SUM EXACTLY ON A BAND'S        00002900
003000*                 UPPER BOUND NOW STAYS IN THAT BAND INSTEAD      00003000
003100*                 OF FALLING INTO THE NEXT ONE UP.  LG-0198.      00003100
003200* 1993-08-02 DWK  ADDED RISK-MATRIX-DIAG REDEFINES FOR THE        00003200
003300*                 SUPPORT DESK DUMP UTILITY.  LG-0255.            00003300
003400* 1996-06-19 MFH  RAISED THE TOP BAND SENTINEL TO THE FULL        00003400
003500*                 PIC 9(11)V99 RANGE SO NO SUM CAN EVER MISS      00003500
003600*                 THE TABLE.  LG-0301.                            00003600
003700* 1998-10-05 RJT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,     00003700
003800*                 NO CHANGE REQUIRED.  LG-0398.                   00003800
003900* 2001-03-22 MFH  ADDED LKG-CONTRACT-SUM-DIAG REDEFINES SO THE    00003900
004000*                 HELP DESK CAN DISPLAY THE INCOMING SUM WHEN     00004000
004100*                 A SITE REPORTS A MISCLASSIFIED CONTRACT.        00004100
004200*                 LG-0447.                                        00004200
004300***************************************************************** 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-390.                                       00004600
004700 OBJECT-COMPUTER.  IBM-390.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000***************************************************************** 00005000
005100 DATA DIVISION.                                                   00005100
005200 WORKING-STORAGE SECTION.                                         00005200
005300***************************************************************** 00005300
005400*        REGULATION MATRIX - LOADED FROM LITERAL VALUES BELOW     00005400
005500*        AND RE-VIEWED AS A 3-ROW TABLE VIA REDEFINES.  THE       00005500
005600*        LAST ROW'S UPPER BOUND IS THE SENTINEL MAXIMUM SO        00005600
005700*        EVERY SUM FINDS A HOME.                                  00005700
005800***************************************************************** 00005800
005900 01  RISK-MATRIX-VALUES.                                          00005900
006000     05  FILLER    PIC X(16) VALUE '0000010000000GDH'.            00006000
006100     05  FILLER    PIC X(16) VALUE '0000500000000YDI'.            00006100
006200     05  FILLER    PIC X(16) VALUE '9999999999999RBO'.            00006200
006300 01  RISK-MATRIX-TABLE REDEFINES RISK-MATRIX-VALUES.              00006300
006400     05  RISK-BAND OCCURS 3 TIMES.                                00006400
006500         10  RISK-UPPER-BOUND     PIC 9(11)V99.                   00006500
006600         10  RISK-ZONE-CODE       PIC X.                          00006600
006700         10  RISK-APPROVER-CODE   PIC XX.                         00006700
006800 01  RISK-MATRIX-DIAG REDEFINES RISK-MATRIX-VALUES.               00006800
006900     05  RISK-BAND-DIAG OCCURS 3 TIMES PIC X(16).                 00006900
007000*                                                                 00007000
007100 01  WS-SUBSCRIPT            PIC S9(4) COMP       VALUE +0.       00007100
007200 01  WS-BAND-FOUND           PIC X     VALUE 'N'.                 00007200
007300     88  BAND-FOUND                    VALUE 'Y'.                 00007300
007400*                                                                 00007400
007500***************************************************************** 00007500
007600 LINKAGE SECTION.                                                 00007600
007700***************************************************************** 00007700
007800 01  LKG-CONTRACT-SUM        PIC 9(11)V99.                        00007800
007900 01  LKG-CONTRACT-SUM-DIAG REDEFINES LKG-CONTRACT-SUM PIC X(13).  00007900
008000 01  LKG-RESULT.                                                  00008000
008100     05  LKG-ZONE-CODE        PIC X.                              00008100
008200     05  LKG-APPROVER-CODE    PIC XX.                             00008200
008300*                                                                 00008300
008400***************************************************************** 00008400
008500 PROCEDURE DIVISION USING LKG-CONTRACT-SUM, LKG-RESULT.           00008500
008600***************************************************************** 00008600
008700*                                                                 00008700
008800 0000-ZONE-LOOKUP.                                                00008800
008900     MOVE 'N' TO WS-BAND-FOUND.                                   00008900
009000     PERFORM 0010-SEARCH-BAND THRU 0010-EXIT                      00009000
009100             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00009100
009200             UNTIL WS-SUBSCRIPT > 3 OR BAND-FOUND.                00009200
009300     GOBACK.                                                      00009300
009400*                                                                 00009400
009500 0010-SEARCH-BAND.                                                00009500
009600     IF LKG-CONTRACT-SUM NOT > RISK-UPPER-BOUND(WS-SUBSCRIPT)     00009600
009700        OR WS-SUBSCRIPT = 3                                       00009700
009800         MOVE RISK-ZONE-CODE(WS-SUBSCRIPT)  TO LKG-ZONE-CODE      00009800
009900         MOVE RISK-APPROVER-CODE(WS-SUBSCRIPT) TO                 00009900
010000                                         LKG-APPROVER-CODE        00010000
010100         MOVE 'Y' TO WS-BAND-FOUND                                00010100
010200     END-IF.                                                      00010200
010300 0010-EXIT.                                                       00010300
010400     EXIT.                                                        00010400
