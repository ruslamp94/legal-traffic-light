000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* MEMBER  :  LGLRSLCP                                             00000500
000600*                                                                 00000600
000700* ANALYSIS RESULT RECORD - ONE PER SUBMITTED CONTRACT.  THIS      00000700
000800* MEMBER IS COPIED BOTH INTO THE RESULT FD AND INTO WORKING       00000800
000900* STORAGE, REPLACING THE :TAG: PSEUDO-TEXT WITH THE CALLER'S      00000900
001000* OWN PREFIX - STANDARD SHOP PRACTICE FOR A MEMBER THAT IS        00001000
001100* SHARED BETWEEN A FILE RECORD AND A WORKING-STORAGE COPY.        00001100
001200*                                                                 00001200
001300* 1989-05-30 DWS  ORIGINAL LAYOUT.                                00001300
001400* 1999-01-11 RJT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,     00001400
001500*                 NO CHANGE REQUIRED.  REQUEST LG-0512.           00001500
001600***************************************************************** 00001600
001700 01  :TAG:-RESULT-RECORD.                                         00001700
001800     05  :TAG:-CONTRACT-ID          PIC X(8).                     00001800
001900     05  :TAG:-STATUS-CODE          PIC X(1).                     00001900
002000         88  :TAG:-ANALYZED             VALUE 'A'.                00002000
002100         88  :TAG:-REJECTED             VALUE 'R'.                00002100
002200     05  :TAG:-REJECT-REASON        PIC X(20).                    00002200
002300     05  :TAG:-ZONE-CODE            PIC X(1).                     00002300
002400         88  :TAG:-ZONE-GREEN           VALUE 'G'.                00002400
002500         88  :TAG:-ZONE-YELLOW          VALUE 'Y'.                00002500
002600         88  :TAG:-ZONE-RED             VALUE 'R'.                00002600
002700     05  :TAG:-APPROVER-CODE        PIC X(2).                     00002700
002800     05  :TAG:-CRITICAL-COUNT       PIC 9(3).                     00002800
002900     05  :TAG:-WARNING-COUNT        PIC 9(3).                     00002900
003000     05  :TAG:-OK-COUNT             PIC 9(3).                     00003000
003100     05  :TAG:-CONTRACT-SUM         PIC 9(11)V99.                 00003100
003200     05  FILLER                     PIC X(26).                    00003200
