000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* MEMBER  :  LGLSUBCP                                             00000500
000600*                                                                 00000600
000700* CONTRACT SUBMISSION RECORD - INBOUND FROM THE DEPARTMENT        00000700
000800* INTAKE SYSTEM.  ONE RECORD PER CONTRACT SUBMITTED FOR           00000800
000900* LEGAL REVIEW.  FIXED LENGTH 160 BYTES, NO FILLER - THE          00000900
001000* FIELDS FILL THE RECORD EXACTLY AS DELIVERED BY INTAKE.          00001000
001100*                                                                 00001100
001200* 1989-04-02 DWS  ORIGINAL LAYOUT.                                00001200
001300* 1994-11-08 RJT  ADDED 88-LEVELS FOR POSITION/DOC-TYPE.          00001300
001400*                 SO SAM5LGL NO LONGER HARD-CODES LITERALS.       00001400
001500*                 REQUEST LG-0341.                                00001500
001600***************************************************************** 00001600
001700 01  LGLSUB-SUBMISSION-RECORD.                                    00001700
001800     05  LGLSUB-CONTRACT-ID          PIC X(8).                    00001800
001900     05  LGLSUB-SUBMITTER-NAME       PIC X(30).                   00001900
002000     05  LGLSUB-POSITION-CODE        PIC X(2).                    00002000
002100         88  LGLSUB-POS-SPECIALIST       VALUE 'SP'.              00002100
002200         88  LGLSUB-POS-SR-SPECIALIST    VALUE 'SS'.              00002200
002300         88  LGLSUB-POS-DEPT-HEAD        VALUE 'HD'.              00002300
002400     05  LGLSUB-DEPARTMENT           PIC X(20).                   00002400
002500     05  LGLSUB-DOC-TYPE-CODE        PIC X(2).                    00002500
002600         88  LGLSUB-DOC-SERVICE-AGMT     VALUE 'SA'.              00002600
002700         88  LGLSUB-DOC-SUPPLY-CONTRACT  VALUE 'SU'.              00002700
002800         88  LGLSUB-DOC-RENT-AGMT        VALUE 'RA'.              00002800
002900         88  LGLSUB-DOC-OTHER            VALUE 'OT'.              00002900
003000     05  LGLSUB-CONTRACT-SUM         PIC 9(11)V99.                00003000
003100     05  LGLSUB-TEXT-LENGTH          PIC 9(5).                    00003100
003200     05  LGLSUB-TEXT-EXCERPT         PIC X(80).                   00003200
