000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  LGL3TLR                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Stout                                              00000700
000800*                                                                 00000800
000900* READS THE CONTRACT SUBMISSION FILE, VALIDATES EACH SUBMISSION,  00000900
001000* CLASSIFIES ACCEPTED CONTRACTS INTO A RISK ZONE BY CALLING THE   00001000
001100* ZONE LOOKUP MODULE, WRITES ONE RESULT RECORD PER SUBMISSION,    00001100
001200* AND PRINTS THE REGULATION MATRIX AND END-OF-RUN TOTALS.         00001200
001300*                                                                 00001300
001400* ADAPTED FROM THE OLD CUSTOMER-UPDATE DRIVER - SAME READ-        00001400
001500* VALIDATE-CALL-WRITE SHAPE, NEW BUSINESS RULES THROUGHOUT.       00001500
001600*                                                                 00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.     LGL3TLR.                                         00001900
002000 AUTHOR.         D. STOUT.                                        00002000
002100 INSTALLATION.   LEGAL SYSTEMS GROUP.                             00002100
002200 DATE-WRITTEN.   06/05/89.                                        00002200
002300 DATE-COMPILED.                                                   00002300
002400 SECURITY.       CONFIDENTIAL.                                    00002400
002500***************************************************************** 00002500
002600* CHANGE LOG                                                      00002600
002700*                                                                 00002700
002800* 1989-06-05 DWS  ORIGINAL VERSION.  READ-VALIDATE-CLASSIFY-      00002800
002900*                 WRITE LOOP OVER CONTRACT SUBMISSIONS.           00002900
003000* 1990-01-22 DWS  ADDED THE REGULATION-MATRIX PRINT SECTION       00003000
003100*                 AHEAD OF THE DETAIL LOOP.  LG-0072.             00003100
003200* 1991-02-14 RJT  VALIDATOR NOW STOPS AT THE FIRST FAILED         00003200
003300*                 CHECK INSTEAD OF REPORTING ALL OF THEM.         00003300
003400*                 MATCHES THE SIGN-OFF SHEET ORDER.  LG-0198.     00003400
003500* 1992-09-30 DWK  ZONE LOOKUP MOVED OUT TO ITS OWN CALLED         00003500
003600*                 MODULE (LGL4ZONE) SO THE SAME TABLE CAN BE      00003600
003700*                 SHARED WITH THE ON-LINE INQUIRY SCREEN.         00003700
003800*                 LG-0221.                                        00003800
003900* 1994-11-08 RJT  SUBMISSION LAYOUT PICKED UP THE NEW 88-LEVELS   00003900
004000*                 FOR POSITION AND DOC-TYPE.  LG-0341.            00004000
004100* 1996-06-19 MFH  OK-COUNT NOW COMPUTED AS 6 MINUS CRITICAL       00004100
004200*                 MINUS WARNING RATHER THAN HARD-CODED PER        00004200
004300*                 ZONE, PER THE REVISED CHECKLIST.  LG-0301.      00004300
004400* 1998-10-05 RJT  Y2K REVIEW - ALL DATE FIELDS ARE 2-DIGIT YEAR   00004400
004500*                 FOR DISPLAY ONLY, NO DATE ARITHMETIC IS DONE    00004500
004600*                 IN THIS PROGRAM.  NO CHANGE REQUIRED.           00004600
004700*                 LG-0398.                                        00004700
004800* 1999-03-11 MFH  ZONE SUMMARY SECTION NOW PRINTS IN FIXED        00004800
004900*                 GREEN/YELLOW/RED ORDER REGARDLESS OF WHICH      00004900
005000*                 ZONE HAD THE MOST DOCUMENTS.  LG-0412.          00005000
005100* 2001-03-22 MFH  ADDED THE CONSOLE DIAGNOSTIC DISPLAY OF THE     00005100
005200*                 GRAND CONTRACT SUM FOR THE HELP DESK.           00005200
005300*                 LG-0447.                                        00005300
005400* 2004-07-08 RJT  RESULT FILE WRITE NOW CHECKS FILE STATUS        00005400
005500*                 INSTEAD OF ASSUMING SUCCESS.  LG-0503.          00005500
005600***************************************************************** 00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.  IBM-390.                                       00005900
006000 OBJECT-COMPUTER.  IBM-390.                                       00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500                                                                  00006500
006600     SELECT SUBMISSION-FILE ASSIGN TO SUBMFILE                    00006600
006700         ACCESS IS SEQUENTIAL                                     00006700
006800         FILE STATUS  IS  WS-SUBFILE-STATUS.                      00006800
006900                                                                  00006900
007000     SELECT RESULT-FILE     ASSIGN TO RESLFILE                    00007000
007100         ACCESS IS SEQUENTIAL                                     00007100
007200         FILE STATUS  IS  WS-RESULT-STATUS.                       00007200
007300                                                                  00007300
007400     SELECT REPORT-FILE     ASSIGN TO RISKRPT                     00007400
007500         FILE STATUS  IS  WS-REPORT-STATUS.                       00007500
007600                                                                  00007600
007700***************************************************************** 00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  SUBMISSION-FILE                                              00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 COPY LGLSUBCP.                                                   00008400
008500                                                                  00008500
008600 FD  RESULT-FILE                                                  00008600
008700     RECORDING MODE IS F                                          00008700
008800     BLOCK CONTAINS 0 RECORDS.                                    00008800
008900 COPY LGLRSLCP REPLACING ==:TAG:== BY ==RSLFD==.                  00008900
009000                                                                  00009000
009100 FD  REPORT-FILE                                                  00009100
009200     RECORDING MODE IS F.                                         00009200
009300 01  REPORT-RECORD              PIC X(80).                        00009300
009400                                                                  00009400
009500***************************************************************** 00009500
009600 WORKING-STORAGE SECTION.                                         00009600
009700***************************************************************** 00009700
009800*                                                                 00009800
009900 01  SYSTEM-DATE-AND-TIME.                                        00009900
010000     05  CURRENT-DATE.                                            00010000
010100         10  CURRENT-YEAR            PIC 9(2).                    00010100
010200         10  CURRENT-MONTH           PIC 9(2).                    00010200
010300         10  CURRENT-DAY             PIC 9(2).                    00010300
010400     05  CURRENT-TIME.                                            00010400
010500         10  CURRENT-HOUR            PIC 9(2).                    00010500
010600         10  CURRENT-MINUTE          PIC 9(2).                    00010600
010700         10  CURRENT-SECOND          PIC 9(2).                    00010700
010800         10  CURRENT-HNDSEC          PIC 9(2).                    00010800
010900     05  FILLER                      PIC X(02) VALUE SPACES.      00010900
011000*                                                                 00011000
011100 COPY LGLRSLCP REPLACING ==:TAG:== BY ==WS-RSLT==.                00011100
011200*                                                                 00011200
011300 01  WS-FIELDS.                                                   00011300
011400     05  WS-SUBFILE-STATUS      PIC X(2)  VALUE SPACES.           00011400
011500     05  WS-RESULT-STATUS       PIC X(2)  VALUE SPACES.           00011500
011600     05  WS-REPORT-STATUS       PIC X(2)  VALUE SPACES.           00011600
011700     05  WS-SUB-EOF             PIC X     VALUE SPACES.           00011700
011800         88  SUB-EOF                      VALUE 'Y'.              00011800
011900     05  WS-SUB-VALID           PIC X     VALUE 'Y'.              00011900
012000         88  SUB-VALID                    VALUE 'Y'.              00012000
012100     05  WS-REJECT-REASON       PIC X(20) VALUE SPACES.           00012100
012200     05  FILLER                 PIC X(04) VALUE SPACES.           00012200
012300*                                                                 00012300
012400 01  WORK-VARIABLES.                                              00012400
012500     05  WS-SUBSCRIPT           PIC S9(4) COMP       VALUE +0.    00012500
012600     05  WS-ZONE-INDEX          PIC S9(4) COMP       VALUE +0.    00012600
012700     05  WS-CALL-SUM            PIC 9(11)V99         VALUE 0.     00012700
012800     05  FILLER                 PIC X(04) VALUE SPACES.           00012800
012900*                                                                 00012900
013000 01  WS-CALL-RESULT.                                              00013000
013100     05  WS-CALL-ZONE-CODE      PIC X.                            00013100
013200     05  WS-CALL-APPROVER-CODE  PIC XX.                           00013200
013300     05  FILLER                 PIC X(5)  VALUE SPACES.           00013300
013400*                                                                 00013400
013500 01  REPORT-TOTALS.                                               00013500
013600     05  NUM-SUB-READ           PIC S9(9)     COMP-3  VALUE +0.   00013600
013700     05  NUM-SUB-ANALYZED       PIC S9(9)     COMP-3  VALUE +0.   00013700
013800     05  NUM-SUB-REJECTED       PIC S9(9)     COMP-3  VALUE +0.   00013800
013900     05  GRAND-CONTRACT-SUM     PIC S9(13)V99 COMP-3  VALUE +0.   00013900
014000     05  GRAND-SUM-DIAG REDEFINES GRAND-CONTRACT-SUM              00014000
014100                                 PIC S9(15)    COMP-3.            00014100
014200     05  GRAND-CRITICAL-COUNT   PIC S9(9)     COMP-3  VALUE +0.   00014200
014300     05  GRAND-WARNING-COUNT    PIC S9(9)     COMP-3  VALUE +0.   00014300
014400     05  GRAND-OK-COUNT         PIC S9(9)     COMP-3  VALUE +0.   00014400
014500     05  FILLER                 PIC X(04)     VALUE SPACES.       00014500
014600*                                                                 00014600
014700***************************************************************** 00014700
014800*        REGULATION MATRIX PRINT TABLE AND ZONE NAME TABLE -      00014800
014900*        SAME LITERAL-FILLER-PLUS-REDEFINES TRICK USED IN         00014900
015000*        LGL4ZONE, JUST LOADED WITH PRINTABLE TEXT HERE.          00015000
015100***************************************************************** 00015100
015200 01  MATRIX-PRINT-VALUES.                                         00015200
015300     05 FILLER PIC X(30) VALUE '0-100K    GREEN     DEPT HEAD '.  00015300
015400     05 FILLER PIC X(30) VALUE '100K-5M   YELLOW    DIRECTOR  '.  00015400
015500     05 FILLER PIC X(30) VALUE '5M+       RED       BOARD     '.  00015500
015600 01  MATRIX-PRINT-TABLE REDEFINES MATRIX-PRINT-VALUES.            00015600
015700     05  MATRIX-PRINT-ROW OCCURS 3 TIMES.                         00015700
015800         10  MATRIX-RANGE-TEXT       PIC X(10).                   00015800
015900         10  MATRIX-ZONE-TEXT        PIC X(10).                   00015900
016000         10  MATRIX-APPROVER-TEXT    PIC X(10).                   00016000
016100*                                                                 00016100
016200 01  ZONE-TOTALS-VALUES.                                          00016200
016300     05  FILLER    PIC X(10) VALUE 'GREEN     '.                  00016300
016400     05  FILLER    PIC X(10) VALUE 'YELLOW    '.                  00016400
016500     05  FILLER    PIC X(10) VALUE 'RED       '.                  00016500
016600 01  ZONE-NAME-TABLE REDEFINES ZONE-TOTALS-VALUES.                00016600
016700     05  ZONE-NAME OCCURS 3 TIMES    PIC X(10).                   00016700
016800*                                                                 00016800
016900 01  ZONE-ACCUM-TABLE.                                            00016900
017000     05  ZONE-ACCUM OCCURS 3 TIMES.                               00017000
017100         10  ZONE-DOC-COUNT      PIC S9(7)     COMP-3 VALUE +0.   00017100
017200         10  ZONE-SUM-TOTAL      PIC S9(13)V99 COMP-3 VALUE +0.   00017200
017300         10  FILLER              PIC X(2)  VALUE SPACES.          00017300
017400*                                                                 00017400
017500*        *******************                                      00017500
017600*            report lines                                         00017600
017700*        *******************                                      00017700
017800 01  RPT-HEADER1.                                                 00017800
017900     05  FILLER  PIC X(36)                                        00017900
018000              VALUE 'LEGAL TRAFFIC LIGHT - RISK REPORT  '.        00018000
018100     05  FILLER  PIC X(6)  VALUE 'DATE: '.                        00018100
018200     05  RPT-MM  PIC 99.                                          00018200
018300     05  FILLER  PIC X     VALUE '/'.                             00018300
018400     05  RPT-DD  PIC 99.                                          00018400
018500     05  FILLER  PIC X     VALUE '/'.                             00018500
018600     05  RPT-YY  PIC 99.                                          00018600
018700     05  FILLER  PIC X(7)  VALUE '  TIME:'.                       00018700
018800     05  RPT-HH  PIC 99.                                          00018800
018900     05  FILLER  PIC X     VALUE ':'.                             00018900
019000     05  RPT-MIN PIC 99.                                          00019000
019100     05  FILLER  PIC X     VALUE ':'.                             00019100
019200     05  RPT-SS  PIC 99.                                          00019200
019300     05  FILLER  PIC X(15) VALUE SPACES.                          00019300
019400 01  RPT-MATRIX-HDR.                                              00019400
019500     05  FILLER  PIC X(40) VALUE 'REGULATION MATRIX'.             00019500
019600     05  FILLER  PIC X(40) VALUE SPACES.                          00019600
019700 01  RPT-MATRIX-DETAIL.                                           00019700
019800     05  FILLER           PIC X(4)  VALUE SPACES.                 00019800
019900     05  RPT-RANGE-TEXT   PIC X(10).                              00019900
020000     05  FILLER           PIC X(4)  VALUE SPACES.                 00020000
020100     05  RPT-ZONE-TEXT-M  PIC X(10).                              00020100
020200     05  FILLER           PIC X(4)  VALUE SPACES.                 00020200
020300     05  RPT-APPROVER-TEXT PIC X(10).                             00020300
020400     05  FILLER           PIC X(38) VALUE SPACES.                 00020400
020500 01  RPT-ZONE-HDR.                                                00020500
020600     05  FILLER  PIC X(40) VALUE 'ZONE SUMMARY'.                  00020600
020700     05  FILLER  PIC X(40) VALUE SPACES.                          00020700
020800 01  RPT-ZONE-DETAIL.                                             00020800
020900     05  FILLER            PIC X(4)  VALUE SPACES.                00020900
021000     05  RPT-ZONE-NAME     PIC X(10).                             00021000
021100     05  FILLER            PIC X(4)  VALUE SPACES.                00021100
021200     05  RPT-ZONE-DOC-COUNT PIC ZZ9.                              00021200
021300     05  FILLER            PIC X(4)  VALUE SPACES.                00021300
021400     05  RPT-ZONE-SUM      PIC ZZ,ZZZ,ZZZ,ZZ9.99.                 00021400
021500     05  FILLER            PIC X(38) VALUE SPACES.                00021500
021600 01  RPT-TOTALS-HDR.                                              00021600
021700     05  FILLER  PIC X(40) VALUE 'RUN TOTALS'.                    00021700
021800     05  FILLER  PIC X(40) VALUE SPACES.                          00021800
021900 01  RPT-TOTALS-DETAIL1.                                          00021900
022000     05  FILLER            PIC X(4)  VALUE SPACES.                00022000
022100     05  FILLER            PIC X(16) VALUE 'DOCUMENTS READ: '.    00022100
022200     05  RPT-NUM-READ      PIC ZZ9.                               00022200
022300     05  FILLER            PIC X(3)  VALUE SPACES.                00022300
022400     05  FILLER            PIC X(10) VALUE 'ANALYZED: '.          00022400
022500     05  RPT-NUM-ANALYZED  PIC ZZ9.                               00022500
022600     05  FILLER            PIC X(3)  VALUE SPACES.                00022600
022700     05  FILLER            PIC X(10) VALUE 'REJECTED: '.          00022700
022800     05  RPT-NUM-REJECTED  PIC ZZ9.                               00022800
022900     05  FILLER            PIC X(25) VALUE SPACES.                00022900
023000 01  RPT-TOTALS-DETAIL2.                                          00023000
023100     05  FILLER            PIC X(4)  VALUE SPACES.                00023100
023200     05  FILLER            PIC X(19) VALUE 'GRAND CONTRACT SUM:'. 00023200
023300     05  FILLER            PIC X     VALUE SPACE.                 00023300
023400     05  RPT-GRAND-SUM     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.                00023400
023500     05  FILLER            PIC X(38) VALUE SPACES.                00023500
023600 01  RPT-TOTALS-DETAIL3.                                          00023600
023700     05  FILLER            PIC X(4)  VALUE SPACES.                00023700
023800     05  FILLER            PIC X(10) VALUE 'CRITICAL: '.          00023800
023900     05  RPT-GRAND-CRITICAL PIC ZZZ9.                             00023900
024000     05  FILLER            PIC X(3)  VALUE SPACES.                00024000
024100     05  FILLER            PIC X(9)  VALUE 'WARNING: '.           00024100
024200     05  RPT-GRAND-WARNING PIC ZZZ9.                              00024200
024300     05  FILLER            PIC X(3)  VALUE SPACES.                00024300
024400     05  FILLER            PIC X(4)  VALUE 'OK: '.                00024400
024500     05  RPT-GRAND-OK      PIC ZZZ9.                              00024500
024600     05  FILLER            PIC X(35) VALUE SPACES.                00024600
024700*                                                                 00024700
024800***************************************************************** 00024800
024900 PROCEDURE DIVISION.                                              00024900
025000***************************************************************** 00025000
025100                                                                  00025100
025200 000-MAIN.                                                        00025200
025300     ACCEPT CURRENT-DATE FROM DATE.                               00025300
025400     ACCEPT CURRENT-TIME FROM TIME.                               00025400
025500     DISPLAY 'LGL3TLR STARTED DATE = ' CURRENT-MONTH '/'          00025500
025600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.         00025600
025700     PERFORM 700-OPEN-FILES.                                      00025700
025800     PERFORM 800-INIT-REPORT.                                     00025800
025900     PERFORM 820-PRINT-MATRIX.                                    00025900
026000     PERFORM 710-READ-SUBMISSION-FILE.                            00026000
026100     PERFORM 100-PROCESS-SUBMISSIONS UNTIL SUB-EOF.               00026100
026200     PERFORM 850-REPORT-TOTALS.                                   00026200
026300     PERFORM 790-CLOSE-FILES.                                     00026300
026400     GOBACK.                                                      00026400
026500                                                                  00026500
026600 100-PROCESS-SUBMISSIONS.                                         00026600
026700     ADD +1 TO NUM-SUB-READ.                                      00026700
026800     MOVE SPACES TO WS-REJECT-REASON.                             00026800
026900     PERFORM 300-VALIDATE-SUBMISSION THRU 300-EXIT.               00026900
027000     IF SUB-VALID                                                 00027000
027100         PERFORM 400-ANALYZE-DOCUMENT                             00027100
027200     ELSE                                                         00027200
027300         PERFORM 350-REJECT-SUBMISSION                            00027300
027400     END-IF.                                                      00027400
027500     PERFORM 710-READ-SUBMISSION-FILE.                            00027500
027600                                                                  00027600
027700 300-VALIDATE-SUBMISSION.                                         00027700
027800     MOVE 'Y' TO WS-SUB-VALID.                                    00027800
027900     IF LGLSUB-SUBMITTER-NAME = SPACES                            00027900
028000         MOVE 'NO NAME'       TO WS-REJECT-REASON                 00028000
028100         MOVE 'N'             TO WS-SUB-VALID                     00028100
028200         GO TO 300-EXIT                                           00028200
028300     END-IF.                                                      00028300
028400     IF NOT (LGLSUB-POS-SPECIALIST OR LGLSUB-POS-SR-SPECIALIST    00028400
028500                OR LGLSUB-POS-DEPT-HEAD)                          00028500
028600         MOVE 'BAD POSITION'  TO WS-REJECT-REASON                 00028600
028700         MOVE 'N'             TO WS-SUB-VALID                     00028700
028800         GO TO 300-EXIT                                           00028800
028900     END-IF.                                                      00028900
029000     IF LGLSUB-DEPARTMENT = SPACES                                00029000
029100         MOVE 'NO DEPARTMENT' TO WS-REJECT-REASON                 00029100
029200         MOVE 'N'             TO WS-SUB-VALID                     00029200
029300         GO TO 300-EXIT                                           00029300
029400     END-IF.                                                      00029400
029500     IF NOT (LGLSUB-DOC-SERVICE-AGMT OR LGLSUB-DOC-SUPPLY-CONTRACT00029500
029600                OR LGLSUB-DOC-RENT-AGMT OR LGLSUB-DOC-OTHER)      00029600
029700         MOVE 'BAD DOC TYPE'  TO WS-REJECT-REASON                 00029700
029800         MOVE 'N'             TO WS-SUB-VALID                     00029800
029900         GO TO 300-EXIT                                           00029900
030000     END-IF.                                                      00030000
030100     IF LGLSUB-TEXT-LENGTH = ZERO                                 00030100
030200         MOVE 'EMPTY TEXT'    TO WS-REJECT-REASON                 00030200
030300         MOVE 'N'             TO WS-SUB-VALID                     00030300
030400     END-IF.                                                      00030400
030500 300-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700                                                                  00030700
030800 350-REJECT-SUBMISSION.                                           00030800
030900     ADD +1 TO NUM-SUB-REJECTED.                                  00030900
031000     MOVE SPACES TO WS-RSLT-RESULT-RECORD.                        00031000
031100     MOVE LGLSUB-CONTRACT-ID   TO WS-RSLT-CONTRACT-ID.            00031100
031200     MOVE 'R'                 TO WS-RSLT-STATUS-CODE.             00031200
031300     MOVE WS-REJECT-REASON    TO WS-RSLT-REJECT-REASON.           00031300
031400     MOVE SPACES               TO WS-RSLT-ZONE-CODE.              00031400
031500     MOVE SPACES               TO WS-RSLT-APPROVER-CODE.          00031500
031600     MOVE 0 TO WS-RSLT-CRITICAL-COUNT.                            00031600
031700     MOVE 0 TO WS-RSLT-WARNING-COUNT.                             00031700
031800     MOVE 0 TO WS-RSLT-OK-COUNT.                                  00031800
031900     MOVE LGLSUB-CONTRACT-SUM TO WS-RSLT-CONTRACT-SUM.            00031900
032000     PERFORM 740-WRITE-RESULT-RECORD.                             00032000
032100                                                                  00032100
032200 400-ANALYZE-DOCUMENT.                                            00032200
032300     MOVE LGLSUB-CONTRACT-SUM TO WS-CALL-SUM.                     00032300
032400     CALL 'LGL4ZONE' USING WS-CALL-SUM, WS-CALL-RESULT.           00032400
032500     MOVE SPACES TO WS-RSLT-RESULT-RECORD.                        00032500
032600     MOVE LGLSUB-CONTRACT-ID    TO WS-RSLT-CONTRACT-ID.           00032600
032700     MOVE 'A'                  TO WS-RSLT-STATUS-CODE.            00032700
032800     MOVE SPACES                TO WS-RSLT-REJECT-REASON.         00032800
032900     MOVE WS-CALL-ZONE-CODE     TO WS-RSLT-ZONE-CODE.             00032900
033000     MOVE WS-CALL-APPROVER-CODE TO WS-RSLT-APPROVER-CODE.         00033000
033100     EVALUATE WS-CALL-ZONE-CODE                                   00033100
033200        WHEN 'R'                                                  00033200
033300             MOVE 2 TO WS-RSLT-CRITICAL-COUNT                     00033300
033400             MOVE 1 TO WS-RSLT-WARNING-COUNT                      00033400
033500        WHEN 'Y'                                                  00033500
033600             MOVE 1 TO WS-RSLT-CRITICAL-COUNT                     00033600
033700             MOVE 1 TO WS-RSLT-WARNING-COUNT                      00033700
033800        WHEN OTHER                                                00033800
033900             MOVE 0 TO WS-RSLT-CRITICAL-COUNT                     00033900
034000             MOVE 0 TO WS-RSLT-WARNING-COUNT                      00034000
034100     END-EVALUATE.                                                00034100
034200     IF LGLSUB-DOC-OTHER                                          00034200
034300         ADD 1 TO WS-RSLT-WARNING-COUNT                           00034300
034400     END-IF.                                                      00034400
034500     COMPUTE WS-RSLT-OK-COUNT =                                   00034500
034600             6 - WS-RSLT-CRITICAL-COUNT - WS-RSLT-WARNING-COUNT.  00034600
034700     MOVE LGLSUB-CONTRACT-SUM TO WS-RSLT-CONTRACT-SUM.            00034700
034800     PERFORM 740-WRITE-RESULT-RECORD.                             00034800
034900     ADD +1 TO NUM-SUB-ANALYZED.                                  00034900
035000     ADD WS-RSLT-CRITICAL-COUNT TO GRAND-CRITICAL-COUNT.          00035000
035100     ADD WS-RSLT-WARNING-COUNT  TO GRAND-WARNING-COUNT.           00035100
035200     ADD WS-RSLT-OK-COUNT       TO GRAND-OK-COUNT.                00035200
035300     ADD LGLSUB-CONTRACT-SUM    TO GRAND-CONTRACT-SUM.            00035300
035400     EVALUATE WS-CALL-ZONE-CODE                                   00035400
035500        WHEN 'G'  MOVE 1 TO WS-ZONE-INDEX                         00035500
035600        WHEN 'Y'  MOVE 2 TO WS-ZONE-INDEX                         00035600
035700        WHEN OTHER MOVE 3 TO WS-ZONE-INDEX                        00035700
035800     END-EVALUATE.                                                00035800
035900     ADD +1 TO ZONE-DOC-COUNT(WS-ZONE-INDEX).                     00035900
036000     ADD LGLSUB-CONTRACT-SUM TO ZONE-SUM-TOTAL(WS-ZONE-INDEX).    00036000
036100                                                                  00036100
036200 700-OPEN-FILES.                                                  00036200
036300     OPEN INPUT    SUBMISSION-FILE                                00036300
036400          OUTPUT   RESULT-FILE                                    00036400
036500                   REPORT-FILE .                                  00036500
036600     IF WS-SUBFILE-STATUS NOT = '00'                              00036600
036700       DISPLAY 'ERROR OPENING SUBMISSION FILE. RC:'               00036700
036800               WS-SUBFILE-STATUS                                  00036800
036900       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00036900
037000       MOVE 16  TO RETURN-CODE                                    00037000
037100       MOVE 'Y' TO WS-SUB-EOF                                     00037100
037200     END-IF .                                                     00037200
037300     IF WS-RESULT-STATUS NOT = '00'                               00037300
037400       DISPLAY 'ERROR OPENING RESULT FILE. RC:'                   00037400
037500               WS-RESULT-STATUS                                   00037500
037600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00037600
037700       MOVE 16  TO RETURN-CODE                                    00037700
037800       MOVE 'Y' TO WS-SUB-EOF                                     00037800
037900     END-IF .                                                     00037900
038000     IF WS-REPORT-STATUS NOT = '00'                               00038000
038100       DISPLAY 'ERROR OPENING REPORT FILE. RC:'                   00038100
038200               WS-REPORT-STATUS                                   00038200
038300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00038300
038400       MOVE 16  TO RETURN-CODE                                    00038400
038500       MOVE 'Y' TO WS-SUB-EOF                                     00038500
038600     END-IF .                                                     00038600
038700                                                                  00038700
038800 710-READ-SUBMISSION-FILE.                                        00038800
038900     READ SUBMISSION-FILE                                         00038900
039000       AT END MOVE 'Y' TO WS-SUB-EOF .                            00039000
039100     EVALUATE WS-SUBFILE-STATUS                                   00039100
039200        WHEN '00'                                                 00039200
039300             CONTINUE                                             00039300
039400        WHEN '10'                                                 00039400
039500             MOVE 'Y' TO WS-SUB-EOF                               00039500
039600        WHEN OTHER                                                00039600
039700             DISPLAY 'ERROR ON SUBMISSION FILE READ. RC: '        00039700
039800                     WS-SUBFILE-STATUS                            00039800
039900             MOVE 'Y' TO WS-SUB-EOF                               00039900
040000     END-EVALUATE .                                               00040000
040100                                                                  00040100
040200 740-WRITE-RESULT-RECORD.                                         00040200
040300     WRITE RSLFD-RESULT-RECORD FROM WS-RSLT-RESULT-RECORD.        00040300
040400     EVALUATE WS-RESULT-STATUS                                    00040400
040500        WHEN '00'                                                 00040500
040600             CONTINUE                                             00040600
040700        WHEN OTHER                                                00040700
040800             DISPLAY 'RESULT FILE I/O ERROR ON WRITE. RC: '       00040800
040900                     WS-RESULT-STATUS                             00040900
041000     END-EVALUATE .                                               00041000
041100                                                                  00041100
041200 790-CLOSE-FILES.                                                 00041200
041300     CLOSE SUBMISSION-FILE .                                      00041300
041400     CLOSE RESULT-FILE .                                          00041400
041500     CLOSE REPORT-FILE .                                          00041500
041600                                                                  00041600
041700 800-INIT-REPORT.                                                 00041700
041800     MOVE CURRENT-YEAR   TO RPT-YY.                               00041800
041900     MOVE CURRENT-MONTH  TO RPT-MM.                               00041900
042000     MOVE CURRENT-DAY    TO RPT-DD.                               00042000
042100     MOVE CURRENT-HOUR   TO RPT-HH.                               00042100
042200     MOVE CURRENT-MINUTE TO RPT-MIN.                              00042200
042300     MOVE CURRENT-SECOND TO RPT-SS.                               00042300
042400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00042400
042500                                                                  00042500
042600 820-PRINT-MATRIX.                                                00042600
042700     WRITE REPORT-RECORD FROM RPT-MATRIX-HDR AFTER 2.             00042700
042800     PERFORM 825-PRINT-MATRIX-LINE THRU 825-EXIT                  00042800
042900             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00042900
043000             UNTIL WS-SUBSCRIPT > 3.                              00043000
043100                                                                  00043100
043200 825-PRINT-MATRIX-LINE.                                           00043200
043300     MOVE MATRIX-RANGE-TEXT(WS-SUBSCRIPT)    TO RPT-RANGE-TEXT.   00043300
043400     MOVE MATRIX-ZONE-TEXT(WS-SUBSCRIPT)     TO RPT-ZONE-TEXT-M.  00043400
043500     MOVE MATRIX-APPROVER-TEXT(WS-SUBSCRIPT) TO RPT-APPROVER-TEXT.00043500
043600     WRITE REPORT-RECORD FROM RPT-MATRIX-DETAIL.                  00043600
043700 825-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000 850-REPORT-TOTALS.                                               00044000
044100     WRITE REPORT-RECORD FROM RPT-ZONE-HDR AFTER 2.               00044100
044200     PERFORM 855-PRINT-ZONE-LINE THRU 855-EXIT                    00044200
044300             VARYING WS-SUBSCRIPT FROM 1 BY 1                     00044300
044400             UNTIL WS-SUBSCRIPT > 3.                              00044400
044500     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00044500
044600     MOVE NUM-SUB-READ     TO RPT-NUM-READ.                       00044600
044700     MOVE NUM-SUB-ANALYZED TO RPT-NUM-ANALYZED.                   00044700
044800     MOVE NUM-SUB-REJECTED TO RPT-NUM-REJECTED.                   00044800
044900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL1.                 00044900
045000     MOVE GRAND-CONTRACT-SUM TO RPT-GRAND-SUM.                    00045000
045100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL2.                 00045100
045200     MOVE GRAND-CRITICAL-COUNT TO RPT-GRAND-CRITICAL.             00045200
045300     MOVE GRAND-WARNING-COUNT  TO RPT-GRAND-WARNING.              00045300
045400     MOVE GRAND-OK-COUNT       TO RPT-GRAND-OK.                   00045400
045500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL3.                 00045500
045600     DISPLAY 'LGL3TLR DIAGNOSTIC - GRAND SUM = ' GRAND-SUM-DIAG.  00045600
045700                                                                  00045700
045800 855-PRINT-ZONE-LINE.                                             00045800
045900     MOVE ZONE-NAME(WS-SUBSCRIPT)      TO RPT-ZONE-NAME.          00045900
046000     MOVE ZONE-DOC-COUNT(WS-SUBSCRIPT) TO RPT-ZONE-DOC-COUNT.     00046000
046100     MOVE ZONE-SUM-TOTAL(WS-SUBSCRIPT) TO RPT-ZONE-SUM.           00046100
046200     WRITE REPORT-RECORD FROM RPT-ZONE-DETAIL.                    00046200
046300 855-EXIT.                                                        00046300
046400     EXIT.                                                        00046400
